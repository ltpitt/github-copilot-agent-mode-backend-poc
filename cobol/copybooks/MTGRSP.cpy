000100****************************************************************
000110* MTGRSP      -  MORTGAGE LOAN RESPONSE RECORD                 *
000120*                                                               *
000130* ONE RECORD WRITTEN BY MORTCALC FOR EACH MTG-REQUEST-RECORD    *
000140* THAT PASSES EDIT.  SEQUENCE NUMBER CARRIES FORWARD FROM THE   *
000150* REQUEST RECORD SO DOWNSTREAM JOBS CAN MATCH THE TWO FILES.    *
000160*                                                               *
000170* CARRIES THE SAME RECORD-TYPE/BATCH-ID/RUN-ID HEADER BLOCK AS  *
000180* MTGREQ - SEE THAT COPYBOOK FOR THE HOUSE LAYOUT REFERENCE.    *
000190****************************************************************
000200* CHANGE LOG
000210*   2004-03-09  RSTOVALL   REQ TKT#MC-104 - ORIGINAL COPYBOOK.
000220*   2011-06-02  LMENDEZ    REQ TKT#MC-288 - TOTAL INTEREST MADE
000230*                          SIGNED, PER AUDIT FINDING 11-07.
000240*   2023-02-14  TPATEL     REQ TKT#MC-365 - ADDED THE STANDARD
000250*                          RECORD-TYPE/BATCH-ID/RUN-ID HEADER
000260*                          FIELDS PER DP STANDARDS MANUAL SEC. 7,
000270*                          MATCHING THE WIDENED REQUEST RECORD.
000280*                          NO CHANGE TO ANY AMORTIZATION FIELD.
000290****************************************************************
000300 01  MTG-RESPONSE-RECORD.
000310*    Record-type code - one value for every response this
000320*    program writes; downstream posting jobs reject anything
000330*    else off MTGOUT without even opening the record further.
000340     05  RS-RECORD-TYPE          PIC X(02) VALUE '01'.
000350         88  RS-DETAIL-RECORD              VALUE '01'.
000360         88  RS-VALID-RECORD-TYPE          VALUE '01'.
000370*    Batch ID and run ID carried forward unchanged from the
000380*    matching MTG-REQUEST-RECORD - see MR-BATCH-ID/MR-RUN-ID.
000390     05  RS-BATCH-ID              PIC 9(04).
000400     05  RS-RUN-ID                PIC 9(04).
000410     05  RS-LOAN-SEQ-NO          PIC 9(06).
000420     05  RS-MONTHLY-PAYMENT      PIC 9(09)V99.
000430     05  RS-TOTAL-INTEREST       PIC S9(11)V99.
000440*    Pad to the standard 80-byte block, same as MTGREQ.
000450     05  FILLER                  PIC X(40).
