000100****************************************************************
000110* MTGREQ      -  MORTGAGE LOAN REQUEST RECORD                  *
000120*                                                               *
000130* ONE RECORD PER LOAN APPLICATION TO BE AMORTIZED.  RECORD IS   *
000140* READ BY MORTCALC AND IS NOT UPDATED IN PLACE.                 *
000150*                                                               *
000160* LAYOUT FOLLOWS THE SAME RECORD-TYPE/BATCH-ID/RUN-ID HEADER    *
000170* BLOCK USED ON THE SERVICE BUREAU'S OTHER NIGHTLY FEED TAPES - *
000180* SEE DP STANDARDS MANUAL SEC. 7 FOR THE HOUSE LAYOUT.          *
000190****************************************************************
000200* CHANGE LOG
000210*   2004-03-09  RSTOVALL   REQ TKT#MC-104 - ORIGINAL COPYBOOK.
000220*   2009-11-18  LMENDEZ    REQ TKT#MC-211 - WIDENED INTEREST
000230*                          RATE TO 6 DECIMAL PLACES TO MATCH
000240*                          THE SERVICE BUREAU'S RATE TAPE.
000250*   2023-02-14  TPATEL     REQ TKT#MC-365 - ADDED THE STANDARD
000260*                          RECORD-TYPE/BATCH-ID/RUN-ID HEADER
000270*                          FIELDS PER DP STANDARDS MANUAL SEC. 7
000280*                          SO MTGIN CARRIES THE SAME TAPE-HEADER
000290*                          FURNITURE AS EVERY OTHER FEED FILE.
000300*                          NO CHANGE TO ANY AMORTIZATION FIELD.
000310*   2026-08-10  TPATEL     REQ TKT#MC-372 - REVIEW FINDING:
000320*                          MR-DETAIL-RECORD DROPPED, IT WAS A
000330*                          SECOND 88-LEVEL ON THE SAME VALUE
000340*                          AS MR-VALID-RECORD-TYPE AND NEITHER
000350*                          WAS EVER TESTED.  MR-VALID-RECORD-
000360*                          TYPE IS NOW ACTUALLY EDITED BY
000370*                          200-CHECK-RECORD-TYPE IN MORTCALC.
000380****************************************************************
000390 01  MTG-REQUEST-RECORD.
000400*    Record-type code - this feed carries detail records only,
000410*    and the code is edited against MR-VALID-RECORD-TYPE by
000420*    200-CHECK-RECORD-TYPE, the first check 200-VALIDATE-
000430*    REQUEST in MORTCALC runs, so a mismatched or short-run
000440*    tape is caught before any amortization field is read.
000450     05  MR-RECORD-TYPE          PIC X(02) VALUE '01'.
000460         88  MR-VALID-RECORD-TYPE          VALUE '01'.
000470*    Batch ID - assigned by the service bureau when the rate
000480*    tape is cut; carried through unchanged so a reject can be
000490*    traced back to the batch it arrived on.
000500     05  MR-BATCH-ID             PIC 9(04).
000510*    Run ID - the nightly loan-servicing cycle number this
000520*    batch belongs to; resets to 0001 on the first business day
000530*    of each calendar year per DP standards manual sec. 7.
000540     05  MR-RUN-ID                PIC 9(04).
000550     05  MR-LOAN-SEQ-NO          PIC 9(06).
000560     05  MR-PRINCIPAL-AMT        PIC 9(09)V99.
000570     05  MR-INTEREST-RATE        PIC 9(03)V9(06).
000580     05  MR-DURATION-YEARS       PIC 9(03).
000590*    Pad to the standard 80-byte tape block - nothing is carried
000600*    in this FILLER; it is reserved should the service bureau
000610*    ever add a field ahead of the next release.
000620     05  FILLER                  PIC X(41).
