000100****************************************************************
000110*                                                               *
000120*        MORTCALC  -  MORTGAGE LOAN AMORTIZATION BATCH          *
000130*                                                               *
000140*   READS A FILE OF MORTGAGE LOAN REQUESTS (PRINCIPAL, ANNUAL   *
000150*   RATE, DURATION IN YEARS), COMPUTES THE LEVEL MONTHLY         *
000160*   PAYMENT AND TOTAL INTEREST FOR EACH ONE, AND WRITES ONE      *
000170*   RESPONSE RECORD PER REQUEST PLUS TWO PRINTED LISTINGS        *
000180*   (ACCEPTED PAYMENTS AND REJECTED/EXCEPTION REQUESTS).         *
000190*                                                               *
000200****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     MORTCALC.
000230 AUTHOR.         R STOVALL.
000240 INSTALLATION.   DATA PROCESSING DIVISION.
000250 DATE-WRITTEN.   03/09/1987.
000260 DATE-COMPILED.
000270 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000280******************************************************************
000290* CHANGE LOG                                                     *
000300*   03/09/87  RSTOVALL  REQ TKT#MC-104 -  ORIGINAL PROGRAM.      *
000310*                       STRAIGHT-LINE AND LEVEL-PAYMENT          *
000320*                       AMORTIZATION FOR THE LOAN SERVICING      *
000330*                       NIGHTLY BATCH.                           *
000340*   07/14/87  RSTOVALL  REQ TKT#MC-118 -  ADDED EXCEPTION LISTING*
000350*                       FOR RECORDS FAILING EDIT RATHER THAN     *
000360*                       ABENDING THE STEP.                       *
000370*   11/02/89  JKOWALSKI REQ TKT#MC-140 -  MONTHLY RATE DIVISION  *
000380*                       NOW CARRIED TO 10 DECIMAL PLACES BEFORE  *
000390*                       THE SECOND DIVIDE, PER AUDIT REQUEST FROM*
000400*                       LOAN SERVICING QA.                       *
000410*   02/20/91  JKOWALSKI REQ TKT#MC-155 -  RUN-DATE STAMP ADDED TO*
000420*                       BOTH REPORT HEADERS.                     *
000430*   09/03/93  RSTOVALL  REQ TKT#MC-170 -  RECORD COUNTS NOW      *
000440*                       PRINTED AT THE FOOT OF BOTH REPORTS.     *
000450*   04/11/96  LMENDEZ   REQ TKT#MC-196 -  WIDENED PRINCIPAL TO   *
000460*                       9(9) FOR THE JUMBO LOAN PRODUCT.         *
000470*   01/06/98  LMENDEZ   REQ TKT#MC-203 -  Y2K REMEDIATION: RUN   *
000480*                       DATE NOW BUILT FROM THE 8-DIGIT FORM OF  *
000490*                       FUNCTION CURRENT-DATE (WAS A 2-DIGIT YEAR*
000500*                       PULLED FROM THE SYSTEM CLOCK).           *
000510*   06/30/99  LMENDEZ   REQ TKT#MC-203 -  Y2K SIGN-OFF. COMPOUND *
000520*                       FACTOR TABLE RE-TESTED THROUGH A 40-YEAR *
000530*                       LOAN TO CONFIRM NO CENTURY ROLLOVER      *
000540*                       TRUNCATION IN THE RATE FIELDS.           *
000550*   11/18/02  JKOWALSKI REQ TKT#MC-241 -  ZERO-RATE LOANS NOW    *
000560*                       EDIT-CHECKED THE SAME AS INTEREST-BEARING*
000570*                       LOANS INSTEAD OF A SEPARATE PASS.        *
000580*   06/02/11  LMENDEZ   REQ TKT#MC-288 -  TOTAL INTEREST CHANGED *
000590*                       TO SIGNED, PER AUDIT FINDING 11-07, TO   *
000600*                       MATCH THE RESPONSE COPYBOOK.             *
000610*   09/17/18  LMENDEZ   REQ TKT#MC-340 -  LOAN SEQUENCE NUMBER   *
000620*                       NOW CARRIED THROUGH TO THE RESPONSE      *
000630*                       RECORD SO DOWNSTREAM JOBS CAN MATCH      *
000640*                       REQUEST AND RESPONSE WITHOUT A KEY.      *
000650*   04/05/22  TPATEL    REQ TKT#MC-360 -  LOOP AND SWITCH WORKING*
000660*                       STORAGE RECAST AS 77-LEVEL ITEMS PER DP  *
000670*                       STANDARDS MANUAL SEC. 4; NO CHANGE TO ANY*
000680*                       CALCULATION OR FILE LAYOUT.              *
000690*   02/14/23  TPATEL    REQ TKT#MC-365 -  RESPONSE RECORD NOW    *
000700*                       FORWARDS THE RECORD-TYPE/BATCH-ID/RUN-ID *
000710*                       HEADER FIELDS ADDED TO MTGREQ/MTGRSP;    *
000720*                       SEE BOTH COPYBOOKS' OWN CHANGE LOGS.     *
000730*   08/10/26  TPATEL    REQ TKT#MC-372 -  AUDIT FINDING: MONTHLY *
000740*                       COMPOUNDING FACTOR WAS BUILT BY A        *
000750*                       VARYING/MULTIPLY LOOP THAT TRUNCATED THE *
000760*                       FACTOR EVERY PASS, DRIFTING THE PAYMENT  *
000770*                       OFF THE AMORTIZATION FORMULA BY UP TO    *
000780*                       SEVERAL DOLLARS ON LONG-TERM LOANS.      *
000790*                       REPLACED WITH A SINGLE COMPUTE USING THE *
000800*                       ** OPERATOR, SAME AS FAGP'S ANNUAL-WORTH *
000810*                       TERMS, SO THE FACTOR IS CARRIED AT FULL  *
000820*                       PRECISION AND ROUNDED ONLY AT THE        *
000830*                       PAYMENT DIVISION.  WS-POWER-SUB REMOVED -*
000840*                       NO LONGER NEEDED.                        *
000850******************************************************************
000860*
000870* //MORTCALJ JOB 1,NOTIFY=&SYSUID
000880* //***************************************************/
000890* //COBRUN  EXEC IGYWCL
000900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(MORTCALC),DISP=SHR
000910* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(MORTCALC),DISP=SHR
000920* //***************************************************/
000930* // IF RC = 0 THEN
000940* //***************************************************/
000950* //RUN     EXEC PGM=MORTCALC
000960* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
000970* //MTGIN     DD DSN=MTM2020.LOANSVC.MTGIN,DISP=SHR
000980* //MTGOUT    DD DSN=&SYSUID..OUTPUT(MTGOUT),DISP=SHR
000990* //PYMTRPT   DD SYSOUT=*,OUTLIM=15000
001000* //EXCPRPT   DD SYSOUT=*,OUTLIM=15000
001010* //CEEDUMP   DD DUMMY
001020* //SYSUDUMP  DD DUMMY
001030* //***************************************************/
001040* // ELSE
001050* // ENDIF
001060*
001070 ENVIRONMENT DIVISION.
001080*
001090* TOP-OF-FORM is tied to carriage-control channel 1 for the two
001100* print files below, same as every other print job this shop
001110* runs through IGYWCL.
001120 CONFIGURATION SECTION.
001130 SOURCE-COMPUTER.  IBM-Z15.
001140 OBJECT-COMPUTER.  IBM-Z15.
001150 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
001160 INPUT-OUTPUT SECTION.
001170 FILE-CONTROL.
001180*    MTGIN is the nightly loan-servicing rate-tape feed - one
001190*    MTG-REQUEST-RECORD per application to be amortized.
001200     SELECT MTG-REQUEST-FILE ASSIGN TO MTGIN
001210     ORGANIZATION IS SEQUENTIAL.
001220*
001230*    MTGOUT carries one MTG-RESPONSE-RECORD forward for every
001240*    request that passes edit, for the downstream posting job.
001250     SELECT MTG-RESPONSE-FILE ASSIGN TO MTGOUT
001260     ORGANIZATION IS SEQUENTIAL.
001270*
001280*    PYMTRPT is the printed payment listing - SYSOUT in
001290*    production, per the JCL banner above.
001300     SELECT PYMT-RPT-FILE ASSIGN TO PYMTRPT
001310     ORGANIZATION IS SEQUENTIAL.
001320*
001330*    EXCPRPT is the printed exception listing for anything
001340*    MTG-REQUEST-FILE sends that fails edit.
001350     SELECT EXCP-RPT-FILE ASSIGN TO EXCPRPT
001360     ORGANIZATION IS SEQUENTIAL.
001370*
001380 DATA DIVISION.
001390 FILE SECTION.
001400*
001410* Request record layout lives in MTGREQ, the response record
001420* layout in MTGRSP - both copybooks carry their own change log.
001430 FD  MTG-REQUEST-FILE RECORD CONTAINS 80 CHARACTERS
001440     RECORDING MODE F.
001450     COPY MTGREQ.
001460
001470 FD  MTG-RESPONSE-FILE RECORD CONTAINS 80 CHARACTERS
001480     RECORDING MODE F.
001490     COPY MTGRSP.
001500*
001510* Print files are plain 132-byte lines - headers and detail
001520* lines are built in WORKING-STORAGE and MOVEd in whole.
001530 FD  PYMT-RPT-FILE RECORDING MODE F.
001540 01  PYMT-RPT-REC                PIC X(132).
001550
001560 FD  EXCP-RPT-FILE RECORDING MODE F.
001570 01  EXCP-RPT-REC                PIC X(132).
001580*
001590 WORKING-STORAGE SECTION.
001600*
001610* Standalone counters, subscripts and the validation switch pair
001620* are kept as 77-level items, not grouped under an 01 - this is
001630* the same convention DP uses for loop counters and table
001640* subscripts in its other run units (see ELEVATOR, CONCENTRATION2
001650* for the house precedent).  Every one of them is COMP; this shop
001660* does not carry a binary field as DISPLAY.
001670*
001680 77  WS-HDR-LINE-SUB             PIC 9     USAGE COMP.
001690*    Subscript into whichever header table is being unloaded to
001700*    the print file - re-used for both the payment-report and
001710*    the exception-report header blocks, one after the other.
001720*
001730* Request-level switch and reject-reason text.  Kept as 77-level
001740* items for the same reason as the subscripts above - neither one
001750* is ever grouped with another field.
001760 77  WS-REQUEST-VALID-SW         PIC X     VALUE 'Y'.
001770*    Reset to 'Y' at the top of every 200-VALIDATE-REQUEST and
001780*    flipped to 'N' by whichever edit check fails first.
001790     88  REQUEST-IS-VALID                   VALUE 'Y'.
001800     88  REQUEST-IS-INVALID                 VALUE 'N'.
001810 77  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
001820*    Text moved onto the exception listing line in
001830*    410-WRITE-REJECT-LINE for whichever request fails edit.
001840*
001850* Run counters - every counter in this program is COMP per
001860* shop standard W-114.  These stay 01-level since the shop's
001870* own convention groups run-totals under one level even when,
001880* as here, nothing is ever subordinate to them.
001890 01  WS-RECORDS-READ             PIC 9(6)  USAGE COMP VALUE ZERO.
001900 01  WS-RECORDS-ACCEPTED         PIC 9(6)  USAGE COMP VALUE ZERO.
001910 01  WS-RECORDS-REJECTED         PIC 9(6)  USAGE COMP VALUE ZERO.
001920 01  WS-NUM-PAYMENTS             PIC 9(5)  USAGE COMP.
001930*    n, the number of level-monthly payments - duration in years
001940*    times 12, computed once per request in 310-COMPUTE-NUM-
001950*    PAYMENTS and held for every paragraph downstream of it.
001960*
001970* Amortization working fields.  Rate and compounding-factor
001980* fields are COMP (not money - see FAGP for the house formula
001990* this was lifted from).  Money stays zoned DISPLAY throughout;
002000* this shop does not pack dollar fields.
002010 01  WS-MONTHLY-RATE-STEP1       PIC 9(2)V9(10) USAGE COMP.
002020*    Annual rate divided by 12, rounded to 10 decimal places -
002030*    the first of the two divisions called for by TKT#MC-140.
002040 01  WS-MONTHLY-RATE             PIC 9V9(10)    USAGE COMP.
002050*    The above divided by 100 again, rounded to 10 places - the
002060*    monthly decimal rate used in every COMPUTE from here down.
002070 01  WS-COMPOUND-FACTOR          PIC 9(9)V9(8)  USAGE COMP.
002080*    (1 + monthly rate) raised to the n-th power.  Built up by
002090*    repeated unrounded multiplication so no compounding error
002100*    creeps in before the one rounding point at the payment
002110*    division itself.
002120 01  WS-NUMERATOR                PIC 9(9)V9(8)  USAGE COMP.
002130 01  WS-DENOMINATOR              PIC 9(9)V9(8)  USAGE COMP.
002140*    Numerator and denominator of the level-payment formula,
002150*    held apart so the final COMPUTE is a plain divide.
002160*
002170 01  WS-MONTHLY-PAYMENT          PIC 9(9)V99      VALUE ZERO.
002180*    The level monthly payment amount - rounded HALF-UP at the
002190*    point it is derived and never re-rounded afterward.
002200 01  WS-TOTAL-AMOUNT-PAID        PIC 9(11)V99     VALUE ZERO.
002210*    Monthly payment times n - every payment the borrower makes
002220*    over the life of the loan, principal and interest together.
002230 01  WS-TOTAL-INTEREST           PIC S9(11)V99    VALUE ZERO.
002240*    Total amount paid less the original principal - signed per
002250*    TKT#MC-288 so a data-entry error that overpays the loan
002260*    does not silently wrap to a positive number.
002270*
002280* Current run date, broken out of the 8-digit form of
002290* FUNCTION CURRENT-DATE (Y2K remediation - see change log).
002300 01  WS-CURRENT-DATE-NUM         PIC 9(8).
002310 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-NUM.
002320     05  WS-CD-YYYY              PIC 9(4).
002330     05  WS-CD-MM                PIC 9(2).
002340     05  WS-CD-DD                PIC 9(2).
002350*    Century, month, day broken out of the 8-digit run date so
002360*    110-OBTAIN-CURRENT-DATE can rebuild it MM/DD/YYYY for the
002370*    report headers below.
002380
002390* Edited MM/DD/YYYY form of the run date, built by
002400* 110-OBTAIN-CURRENT-DATE and moved whole to PH-DATE-OUT.
002410 01  WS-RUN-DATE-EDIT.
002420     05  WS-RDE-MM               PIC 9(2).
002430     05  FILLER                  PIC X         VALUE "/".
002440     05  WS-RDE-DD               PIC 9(2).
002450     05  FILLER                  PIC X         VALUE "/".
002460     05  WS-RDE-YYYY             PIC 9(4).
002470*
002480* Payment report headers - accessed through the REDEFINES/
002490* OCCURS table the same way TOPACCTS prints its header block.
002500* Four lines are built once in WORKING-STORAGE, then unloaded
002510* to the print file one at a time by 115-WRITE-PYMT-HEADERS.
002520 01  WS-PYMT-HDR-LINES.
002530*    Title line.
002540     05  PH-LINE-1.
002550         10  FILLER              PIC X(46)
002560             VALUE "MORTGAGE AMORTIZATION PAYMENT REPORT".
002570         10  FILLER              PIC X(86)     VALUE SPACES.
002580*    Run-date line - PH-DATE-OUT is filled in by
002590*    110-OBTAIN-CURRENT-DATE before this table is ever printed.
002600     05  PH-LINE-2.
002610         10  FILLER              PIC X(10)     VALUE "RUN DATE: ".
002620         10  PH-DATE-OUT         PIC X(10).
002630         10  FILLER              PIC X(112)    VALUE SPACES.
002640*    Border line of equal signs, full print-line width.
002650     05  PH-LINE-3.
002660         10  FILLER              PIC X(132)    VALUE ALL "=".
002670*    Column headings, in the same order as WS-PYMT-DETAIL-LINE.
002680     05  PH-LINE-4.
002690         10  FILLER          PIC X(10)  VALUE "LOAN NO.".
002700         10  FILLER          PIC X(18)
002710             VALUE "PRINCIPAL AMOUNT".
002720         10  FILLER          PIC X(14)  VALUE "RATE PCT".
002730         10  FILLER          PIC X(8)   VALUE "YEARS".
002740         10  FILLER          PIC X(18)
002750             VALUE "MONTHLY PAYMENT".
002760         10  FILLER          PIC X(20)
002770             VALUE "TOTAL INTEREST".
002780         10  FILLER          PIC X(44)  VALUE SPACES.
002790 01  FILLER REDEFINES WS-PYMT-HDR-LINES.
002800     05  PH-LINE                 OCCURS 4 TIMES
002810                                 PIC X(132).
002820*
002830* Exception report headers, same technique.
002840 01  WS-EXCP-HDR-LINES.
002850*    Title line.
002860     05  EH-LINE-1.
002870         10  FILLER              PIC X(40)
002880             VALUE "MORTGAGE REQUEST EXCEPTION REPORT".
002890         10  FILLER              PIC X(92)     VALUE SPACES.
002900*    Border line.
002910     05  EH-LINE-2.
002920         10  FILLER              PIC X(132)    VALUE ALL "=".
002930*    Column headings - loan number and the reject reason text.
002940     05  EH-LINE-3.
002950         10  FILLER              PIC X(10)     VALUE "LOAN NO.".
002960         10  FILLER              PIC X(122)
002970             VALUE "REASON REJECTED".
002980 01  FILLER REDEFINES WS-EXCP-HDR-LINES.
002990     05  EH-LINE                 OCCURS 3 TIMES
003000                                 PIC X(132).
003010*
003020* Trailer lines - record counts at the foot of both listings.
003030* Shared by both reports - 900-WRITE-RUN-TOTALS moves the same
003040* WS-PYMT-TRL-COUNTS group to both PYMT-RPT-REC and EXCP-RPT-REC.
003050 01  WS-PYMT-TRL-BORDER          PIC X(132)    VALUE ALL "=".
003060 01  WS-PYMT-TRL-COUNTS.
003070     05  FILLER                  PIC X(16)
003080         VALUE "RECORDS READ: ".
003090     05  PT-READ-OUT              PIC ZZZ,ZZ9.
003100*    Every record read, valid or rejected - see WS-RECORDS-READ.
003110     05  FILLER                  PIC X(6)      VALUE SPACES.
003120     05  FILLER                  PIC X(20)
003130         VALUE "RECORDS ACCEPTED: ".
003140     05  PT-ACC-OUT               PIC ZZZ,ZZ9.
003150*    Records that passed edit and got a response record written.
003160     05  FILLER                  PIC X(6)      VALUE SPACES.
003170     05  FILLER                  PIC X(20)
003180         VALUE "RECORDS REJECTED: ".
003190     05  PT-REJ-OUT               PIC ZZZ,ZZ9.
003200*    Records that failed edit - read plus accepted plus rejected
003210*    should always foot to the same figure printed above it.
003220     05  FILLER                  PIC X(43)     VALUE SPACES.
003230*
003240* Payment listing detail line - one per accepted request, laid
003250* out in the same column order as the PH-LINE-4 headers above.
003260 01  WS-PYMT-DETAIL-LINE.
003270     05  PD-LOAN-NO              PIC Z(5)9.
003280     05  FILLER                  PIC X(4)      VALUE SPACES.
003290*    Principal, dollar-edited up to the jumbo-loan width added
003300*    under TKT#MC-196.
003310     05  PD-PRINCIPAL            PIC $$,$$$,$$$,$$9.99.
003320     05  FILLER                  PIC X(3)      VALUE SPACES.
003330*    Annual rate as entered on the rate tape - six decimal
003340*    places, same width as MR-INTEREST-RATE in the copybook.
003350     05  PD-RATE                 PIC ZZ9.999999.
003360     05  FILLER                  PIC X(3)      VALUE SPACES.
003370     05  PD-YEARS                PIC ZZ9.
003380     05  FILLER                  PIC X(3)      VALUE SPACES.
003390     05  PD-PAYMENT              PIC $$,$$$,$$9.99.
003400     05  FILLER                  PIC X(3)      VALUE SPACES.
003410*    Signed per TKT#MC-288 - see WS-TOTAL-INTEREST above.
003420     05  PD-INTEREST             PIC -$,$$$,$$$,$$9.99.
003430     05  FILLER                  PIC X(45)     VALUE SPACES.
003440*
003450* Exception listing detail line - one per rejected request, with
003460* the edit failure reason carried straight from WS-REJECT-REASON.
003470 01  WS-EXCP-DETAIL-LINE.
003480     05  ED-LOAN-NO              PIC Z(5)9.
003490     05  FILLER                  PIC X(4)      VALUE SPACES.
003500*    Wide enough for either edit-failure message this program
003510*    issues - see 200-CHECK-PRINCIPAL and 200-CHECK-DURATION.
003520     05  ED-REASON               PIC X(118).
003530     05  FILLER                  PIC X(4)      VALUE SPACES.
003540*
003550****************************************************************
003560*                  PROCEDURE DIVISION                          *
003570****************************************************************
003580*
003590 PROCEDURE DIVISION.
003600*
003610* Main line - open, stamp the date, unload both report headers,
003620* process the request file to exhaustion, foot both reports and
003630* go home.  Every multi-line routine below is entered with
003640* PERFORM ... THRU ... per DP coding standard; GO TO is reserved
003650* for end-of-file and reject short-circuits within a paragraph
003660* range, never for branching across the main line itself.
003670 100-PRIMARY.
003680*    Open everything, stamp the run date.
003690     PERFORM 105-OPEN-FILES THRU 105-EXIT
003700     PERFORM 110-OBTAIN-CURRENT-DATE THRU 110-EXIT
003710
003720*    Unload the four payment-report header lines.
003730     PERFORM 115-WRITE-PYMT-HEADERS THRU 115-EXIT
003740             VARYING WS-HDR-LINE-SUB FROM 1 BY 1
003750             UNTIL WS-HDR-LINE-SUB > 4
003760
003770*    Unload the three exception-report header lines.
003780     PERFORM 116-WRITE-EXCP-HEADERS THRU 116-EXIT
003790             VARYING WS-HDR-LINE-SUB FROM 1 BY 1
003800             UNTIL WS-HDR-LINE-SUB > 3
003810
003820*    Read, edit, calculate and write every request on the file.
003830     PERFORM 120-PROCESS-REQUESTS THRU 120-EXIT
003840
003850*    Foot both reports, close every file, and end the step.
003860     PERFORM 900-WRITE-RUN-TOTALS THRU 900-EXIT
003870     PERFORM 950-CLOSE-FILES THRU 950-EXIT
003880     STOP RUN.
003890
003900* Open the request file for input and all three output files
003910* for output.  Nothing downstream runs until this succeeds - if
003920* any DD card in the JCL banner above is missing, the step
003930* abends here rather than partway through a report.
003940 105-OPEN-FILES.
003950     OPEN INPUT  MTG-REQUEST-FILE
003960     OPEN OUTPUT MTG-RESPONSE-FILE
003970     OPEN OUTPUT PYMT-RPT-FILE
003980     OPEN OUTPUT EXCP-RPT-FILE.
003990*    Standard EXIT landing point for every PERFORM ... THRU in
004000*    this program - see DP standards manual sec. 4.
004010 105-EXIT.
004020     EXIT.
004030
004040* Stamp today's run date into both report headers.  Uses the
004050* 8-digit form of FUNCTION CURRENT-DATE per the Y2K fix noted
004060* in the change log - nothing here looks at a 2-digit year.
004070 110-OBTAIN-CURRENT-DATE.
004080*    Pull the 8-digit YYYYMMDD date, then split it through the
004090*    WS-CURRENT-DATE-PARTS REDEFINES declared above.
004100     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE-NUM
004110*    Rebuild it MM/DD/YYYY, the way every report on this shop's
004120*    run schedule has always shown the date.
004130     MOVE WS-CD-MM   TO WS-RDE-MM
004140     MOVE WS-CD-DD   TO WS-RDE-DD
004150     MOVE WS-CD-YYYY TO WS-RDE-YYYY
004160     MOVE WS-RUN-DATE-EDIT TO PH-DATE-OUT.
004170 110-EXIT.
004180     EXIT.
004190
004200* Unload the payment-report header table one line at a time -
004210* WS-HDR-LINE-SUB is driven by the VARYING on the calling
004220* PERFORM in 100-PRIMARY.  Four lines: title, run-date, a
004230* border of equal signs, and the column headings.
004240 115-WRITE-PYMT-HEADERS.
004250     MOVE PH-LINE(WS-HDR-LINE-SUB) TO PYMT-RPT-REC
004260     WRITE PYMT-RPT-REC.
004270 115-EXIT.
004280     EXIT.
004290
004300* Same idea for the exception-report header table - three lines
004310* this time, since there is no column for rate, years, payment
004320* or interest, only the reject reason text.
004330 116-WRITE-EXCP-HEADERS.
004340     MOVE EH-LINE(WS-HDR-LINE-SUB) TO EXCP-RPT-REC
004350     WRITE EXCP-RPT-REC.
004360 116-EXIT.
004370     EXIT.
004380
004390* Main read loop.  Classic mainframe GO TO idiom: AT END branches
004400* out of the paragraph range entirely, and every pass through the
004410* loop (valid or rejected) branches back to the top of this same
004420* paragraph rather than falling through a PERFORM UNTIL test -
004430* this is the one place in the program GO TO carries normal flow,
004440* and it is doing it exactly the way the shop has always done it.
004450 120-PROCESS-REQUESTS.
004460*    AT END drops straight to 120-EXIT - nothing else in this
004470*    paragraph runs once the request file is exhausted.
004480     READ MTG-REQUEST-FILE
004490         AT END
004500         GO TO 120-EXIT
004510     END-READ
004520*    Every record read counts, valid or not - WS-RECORDS-READ is
004530*    the figure printed at the foot of both reports.
004540     ADD 1 TO WS-RECORDS-READ
004550     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT
004560     IF REQUEST-IS-INVALID
004570         PERFORM 410-WRITE-REJECT-LINE THRU 410-EXIT
004580         GO TO 120-PROCESS-REQUESTS
004590     END-IF
004600*    Valid request - calculate the payment and write the
004610*    response record and listing line, then loop for the next
004620*    request exactly as the rejected path does above.
004630     PERFORM 300-CALCULATE-PAYMENT THRU 300-EXIT
004640     PERFORM 400-WRITE-RESPONSE THRU 400-EXIT
004650     GO TO 120-PROCESS-REQUESTS.
004660*    Reached only from the AT END branch above - every request on
004670*    the file has now been read, edited and disposed of one way
004680*    or the other.
004690 120-EXIT.
004700     EXIT.
004710
004720* Edit the incoming request.  Defaults the switch to valid, then
004730* runs each check in turn; a failing check short-circuits out
004740* via GO TO rather than also running the checks behind it, since
004750* a later failure reason would otherwise overwrite the first one
004760* in WS-REJECT-REASON.  Record type is checked ahead of every
004770* business-content edit, since a record this shop's own MTGIN
004780* layout does not recognize has no business content worth
004790* checking at all.
004800 200-VALIDATE-REQUEST.
004810*    Assume valid and clear down the reason text before either
004820*    check paragraph gets a chance to set them.
004830     MOVE 'Y' TO WS-REQUEST-VALID-SW
004840     MOVE SPACES TO WS-REJECT-REASON
004850     PERFORM 200-CHECK-RECORD-TYPE THRU 200-CHECK-RECORD-TYPE-EXIT
004860     IF REQUEST-IS-INVALID
004870         GO TO 200-EXIT
004880     END-IF
004890*    Record type passed edit - now check principal.
004900     PERFORM 200-CHECK-PRINCIPAL THRU 200-CHECK-PRINCIPAL-EXIT
004910     IF REQUEST-IS-INVALID
004920         GO TO 200-EXIT
004930     END-IF
004940*    Principal passed edit - now check duration.
004950     PERFORM 200-CHECK-DURATION THRU 200-CHECK-DURATION-EXIT.
004960*    REQUEST-IS-VALID/REQUEST-IS-INVALID (88-levels on
004970*    WS-REQUEST-VALID-SW) tell 120-PROCESS-REQUESTS which way to
004980*    branch.
004990 200-EXIT.
005000     EXIT.
005010
005020* MR-VALID-RECORD-TYPE (88-level on MR-RECORD-TYPE, see MTGREQ)
005030* is the only record type MTGIN is ever supposed to carry - this
005040* feed is detail records only, never a trailer or header record
005050* mixed into the same file.  Anything else is a short or
005060* mismatched tape and is rejected here before any amortization
005070* field on the record is ever looked at.
005080 200-CHECK-RECORD-TYPE.
005090     IF NOT MR-VALID-RECORD-TYPE
005100         MOVE 'N' TO WS-REQUEST-VALID-SW
005110         MOVE "RECORD TYPE IS NOT A VALID DETAIL RECORD"
005120             TO WS-REJECT-REASON
005130     END-IF.
005140*    Falls through here whether or not the edit failed.
005150 200-CHECK-RECORD-TYPE-EXIT.
005160     EXIT.
005170
005180* INTEREST-RATE can never test negative - MR-INTEREST-RATE is
005190* an unsigned zoned field, so rule 6's ">= 0.0" edit is
005200* satisfied by the copybook's PICTURE alone and needs no
005210* paragraph of its own.
005220 200-CHECK-PRINCIPAL.
005230     IF MR-PRINCIPAL-AMT < .01
005240*        Below the minimum - flip the switch and record why.
005250         MOVE 'N' TO WS-REQUEST-VALID-SW
005260         MOVE "PRINCIPAL AMOUNT MUST BE AT LEAST 0.01"
005270             TO WS-REJECT-REASON
005280     END-IF.
005290*    Falls through here whether or not the edit failed.
005300 200-CHECK-PRINCIPAL-EXIT.
005310     EXIT.
005320
005330* Duration is edited on its own so a bad principal and a bad
005340* duration are never both silently true at once - the first one
005350* hit is the one reported.
005360 200-CHECK-DURATION.
005370     IF MR-DURATION-YEARS < 1
005380*        Zero or blank duration - flip the switch and record why.
005390         MOVE 'N' TO WS-REQUEST-VALID-SW
005400         MOVE "DURATION YEARS MUST BE AT LEAST 1"
005410             TO WS-REJECT-REASON
005420     END-IF.
005430*    Last edit check in the chain - falls through to 200-EXIT.
005440 200-CHECK-DURATION-EXIT.
005450     EXIT.
005460
005470* Drives the whole amortization calculation for one validated
005480* request - number of payments first, then either the straight-
005490* line or level-payment branch depending on whether there is any
005500* interest to amortize at all, then the running totals.
005510 300-CALCULATE-PAYMENT.
005520     PERFORM 310-COMPUTE-NUM-PAYMENTS THRU 310-EXIT
005530*    Zero-rate loans get the straight-line branch per TKT#MC-241;
005540*    anything else goes through the full three-step amortization.
005550     IF MR-INTEREST-RATE = ZERO
005560         PERFORM 320-CALC-ZERO-RATE-PYMT THRU 320-EXIT
005570     ELSE
005580         PERFORM 330-CALC-MONTHLY-RATE THRU 330-EXIT
005590         PERFORM 340-COMPUTE-COMPOUND-FACTOR THRU 340-EXIT
005600         PERFORM 350-CALC-LEVEL-PYMT THRU 350-EXIT
005610     END-IF
005620*    Common to both branches - totals are always struck off
005630*    WS-MONTHLY-PAYMENT, however it was derived above.
005640     PERFORM 360-CALC-TOTAL-PAID THRU 360-EXIT.
005650 300-EXIT.
005660     EXIT.
005670
005680* n = duration in years * 12 monthly payments.  Every downstream
005690* paragraph in this range - zero-rate, compounding, level
005700* payment, total paid - depends on WS-NUM-PAYMENTS, so this runs
005710* first no matter which branch 300 takes next.
005720 310-COMPUTE-NUM-PAYMENTS.
005730*    No ROUNDED phrase needed - both operands are integers.
005740     COMPUTE WS-NUM-PAYMENTS = MR-DURATION-YEARS * 12.
005750 310-EXIT.
005760     EXIT.
005770
005780* Straight-line repayment - no interest to amortize, so the
005790* monthly payment is simply the principal spread evenly over
005800* every payment in the term.
005810 320-CALC-ZERO-RATE-PYMT.
005820*    The only rounding point on this branch - ROUNDED HALF-UP is
005830*    the compiler default, same as every other COMPUTE in 300.
005840     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
005850             MR-PRINCIPAL-AMT / WS-NUM-PAYMENTS.
005860 320-EXIT.
005870     EXIT.
005880
005890* Monthly rate is built in the same two steps as the old
005900* desk-calculator worksheet: annual rate over 12, then over
005910* 100, each carried to 10 decimal places before the next
005920* division (see change log, TKT#MC-140).
005930 330-CALC-MONTHLY-RATE.
005940*    Step one - annual rate, as a percentage, divided by 12.
005950     COMPUTE WS-MONTHLY-RATE-STEP1 ROUNDED =
005960             MR-INTEREST-RATE / 12
005970*    Step two - the above divided by 100 to turn the percentage
005980*    into the decimal fraction every COMPUTE from here down uses.
005990     COMPUTE WS-MONTHLY-RATE ROUNDED =
006000             WS-MONTHLY-RATE-STEP1 / 100.
006010*    WS-MONTHLY-RATE now holds i, ready for 340 and 350 below.
006020 330-EXIT.
006030     EXIT.
006040
006050* (1 + monthly rate) raised to the n-th power, in one COMPUTE
006060* with the ** operator - same idiom FAGP uses for its annual-
006070* worth numerator/denominator terms.  The compiler carries this
006080* at extended intermediate precision and rounds only once, at
006090* the payment division in 350 below; TPATEL's old hand-rolled
006100* VARYING/multiply loop truncated WS-COMPOUND-FACTOR at every
006110* single pass and drifted the payment off the spec value by
006120* pennies on a short loan and by dollars on a long one - see
006130* change log, TKT#MC-372.
006140 340-COMPUTE-COMPOUND-FACTOR.
006150     COMPUTE WS-COMPOUND-FACTOR =
006160             (1 + WS-MONTHLY-RATE) ** WS-NUM-PAYMENTS.
006170*    WS-COMPOUND-FACTOR now holds (1+i)^n for 350 to use.
006180 340-EXIT.
006190     EXIT.
006200
006210* Classic level-payment formula: principal times rate times the
006220* compound factor, over the compound factor less one.
006230 350-CALC-LEVEL-PYMT.
006240*    Numerator: P * i * (1+i)^n.
006250     COMPUTE WS-NUMERATOR =
006260             MR-PRINCIPAL-AMT * WS-MONTHLY-RATE
006270                               * WS-COMPOUND-FACTOR
006280*    Denominator: (1+i)^n - 1.
006290     COMPUTE WS-DENOMINATOR = WS-COMPOUND-FACTOR - 1
006300*    The one and only rounding point in the whole amortization -
006310*    everything above this line is carried unrounded.
006320     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
006330             WS-NUMERATOR / WS-DENOMINATOR.
006340*    WS-MONTHLY-PAYMENT is now final for this request - 360 and
006350*    400 below only ever read it from here on.
006360 350-EXIT.
006370     EXIT.
006380
006390* Total paid over the life of the loan, and total interest as
006400* the difference between that and the original principal.  Runs
006410* the same way whether 300 took the zero-rate branch or the
006420* level-payment branch - WS-MONTHLY-PAYMENT is set either way.
006430 360-CALC-TOTAL-PAID.
006440*    Sum of every payment the borrower makes over the full term.
006450     COMPUTE WS-TOTAL-AMOUNT-PAID =
006460             WS-MONTHLY-PAYMENT * WS-NUM-PAYMENTS
006470*    Signed per TKT#MC-288 - see WS-TOTAL-INTEREST declaration.
006480     COMPUTE WS-TOTAL-INTEREST =
006490             WS-TOTAL-AMOUNT-PAID - MR-PRINCIPAL-AMT.
006500 360-EXIT.
006510     EXIT.
006520
006530* Writes both the response record and the payment-listing line
006540* for one accepted request, and bumps the accepted count.  Only
006550* ever reached from 120-PROCESS-REQUESTS after 300-CALCULATE-
006560* PAYMENT has filled in WS-MONTHLY-PAYMENT and WS-TOTAL-INTEREST.
006570 400-WRITE-RESPONSE.
006580*    Response record to MTGOUT, listing line to PYMTRPT - order
006590*    does not matter, neither paragraph depends on the other.
006600     PERFORM 420-WRITE-RESPONSE-REC THRU 420-EXIT
006610     PERFORM 430-WRITE-PYMT-LISTING-LINE THRU 430-EXIT
006620*    Counted only here, never in 420 or 430 themselves.
006630     ADD 1 TO WS-RECORDS-ACCEPTED.
006640 400-EXIT.
006650     EXIT.
006660
006670* The loan sequence number carries forward unchanged from the
006680* request record per TKT#MC-340, so downstream jobs can match
006690* the two files without a key.
006700 420-WRITE-RESPONSE-REC.
006710*    MTG-RESPONSE-RECORD is the 01-level from COPY MTGRSP in the
006720*    FD above - RS- fields are moved here, not re-declared.
006730*    Tape-header furniture carries forward unchanged, same as
006740*    the loan sequence number below - see MTGRSP change log.
006750     MOVE MR-RECORD-TYPE     TO RS-RECORD-TYPE
006760     MOVE MR-BATCH-ID        TO RS-BATCH-ID
006770     MOVE MR-RUN-ID          TO RS-RUN-ID
006780     MOVE MR-LOAN-SEQ-NO     TO RS-LOAN-SEQ-NO
006790     MOVE WS-MONTHLY-PAYMENT TO RS-MONTHLY-PAYMENT
006800     MOVE WS-TOTAL-INTEREST  TO RS-TOTAL-INTEREST
006810     WRITE MTG-RESPONSE-RECORD.
006820*    One WRITE, one record - MTG-RESPONSE-FILE has no blocking
006830*    override beyond what RECORDING MODE F already gives it.
006840 420-EXIT.
006850     EXIT.
006860
006870* Builds one detail line for the payment listing in the same
006880* column order as the PH-LINE-4 headers.  MOVE SPACES first
006890* clears out whatever the line held for the previous request.
006900 430-WRITE-PYMT-LISTING-LINE.
006910     MOVE SPACES             TO WS-PYMT-DETAIL-LINE
006920     MOVE MR-LOAN-SEQ-NO     TO PD-LOAN-NO
006930     MOVE MR-PRINCIPAL-AMT   TO PD-PRINCIPAL
006940     MOVE MR-INTEREST-RATE   TO PD-RATE
006950     MOVE MR-DURATION-YEARS  TO PD-YEARS
006960     MOVE WS-MONTHLY-PAYMENT TO PD-PAYMENT
006970     MOVE WS-TOTAL-INTEREST  TO PD-INTEREST
006980     MOVE WS-PYMT-DETAIL-LINE TO PYMT-RPT-REC
006990     WRITE PYMT-RPT-REC.
007000*    PYMT-RPT-REC is reused for the header lines, this detail
007010*    line and the footer built in 900 below - all share the FD.
007020 430-EXIT.
007030     EXIT.
007040
007050* Builds one detail line for the exception listing and bumps
007060* the rejected count - called from 120-PROCESS-REQUESTS only,
007070* never from the accepted path.  WS-REJECT-REASON was set by
007080* whichever check in 200-VALIDATE-REQUEST failed.
007090 410-WRITE-REJECT-LINE.
007100     MOVE SPACES             TO WS-EXCP-DETAIL-LINE
007110     MOVE MR-LOAN-SEQ-NO     TO ED-LOAN-NO
007120     MOVE WS-REJECT-REASON   TO ED-REASON
007130     MOVE WS-EXCP-DETAIL-LINE TO EXCP-RPT-REC
007140     WRITE EXCP-RPT-REC
007150*    Counted here rather than back in 120 - keeps the count next
007160*    to the WRITE it belongs to.
007170     ADD 1 TO WS-RECORDS-REJECTED.
007180 410-EXIT.
007190     EXIT.
007200
007210* Foots both reports with a border line and the three run
007220* counts - read, accepted, rejected - per TKT#MC-170.  Runs
007230* exactly once, after 120-PROCESS-REQUESTS has fallen through
007240* to end of file, so the counts are final.
007250 900-WRITE-RUN-TOTALS.
007260*    Payment report footer first.
007270     MOVE WS-PYMT-TRL-BORDER TO PYMT-RPT-REC
007280     WRITE PYMT-RPT-REC
007290     MOVE WS-RECORDS-READ     TO PT-READ-OUT
007300     MOVE WS-RECORDS-ACCEPTED TO PT-ACC-OUT
007310     MOVE WS-RECORDS-REJECTED TO PT-REJ-OUT
007320     MOVE WS-PYMT-TRL-COUNTS TO PYMT-RPT-REC
007330     WRITE PYMT-RPT-REC
007340*    Exception report footer - same three counts, same layout.
007350     MOVE WS-PYMT-TRL-BORDER TO EXCP-RPT-REC
007360     WRITE EXCP-RPT-REC
007370     MOVE WS-PYMT-TRL-COUNTS TO EXCP-RPT-REC
007380     WRITE EXCP-RPT-REC.
007390*    Both reports now carry identical footer counts - auditors
007400*    reconcile the two listings against each other by this figure.
007410 900-EXIT.
007420     EXIT.
007430
007440* Closes every file opened in 105-OPEN-FILES before STOP RUN -
007450* same four files, same order they were opened in.
007460 950-CLOSE-FILES.
007470     CLOSE MTG-REQUEST-FILE
007480     CLOSE MTG-RESPONSE-FILE
007490     CLOSE PYMT-RPT-FILE
007500     CLOSE EXCP-RPT-FILE.
007510*    Last paragraph executed before STOP RUN back in 100-PRIMARY.
007520 950-EXIT.
007530     EXIT.
